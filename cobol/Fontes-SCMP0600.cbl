000100*****************************************************************
000200* Author: R. ALVES
000300* Date: 12/07/1990
000400* Purpose: CONSOLIDACAO DOS EXTRATOS DE COMPRA DAS LOJAS EM UM
000500*          UNICO RELATORIO, AGRUPADO POR CATEGORIA DE FORNECEDOR
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    SCMP0600.
000900 AUTHOR.        R. ALVES.
001000 INSTALLATION.  CENTRAL DE COMPRAS MERCADO LTDA - CPD.
001100 DATE-WRITTEN.  12/07/1990.
001200 DATE-COMPILED.
001300 SECURITY.      NAO CONFIDENCIAL.
001400*-----------------------------------------------------------------
001500* HISTORICO DE MANUTENCAO
001600* DATA       PROGRAMADOR  DESCRICAO
001700* ---------- ------------ -----------------------------------
001800* 12/07/1990 R.ALVES      CRIACAO - LEITURA DO EXTRATO UNICO DE
001900*                          COMPRAS DA LOJA MATRIZ, CLASSIFICACAO
002000*                          POR FORNECEDOR E EMISSAO DO RELATORIO
002100*                          CONSOLIDADO (SCMO0600).
002200* 03/02/1992 R.ALVES      INCLUSAO DO ARQUIVO DE PARAMETROS
002300*                          CTLORG PARA NAO MAIS FIXAR EM CODIGO
002400*                          OS NOMES DE COLUNA E AS REGRAS DE
002500*                          CATEGORIA DE CADA FORNECEDOR.
002600* 19/09/1993 M.COSTA      SUPORTE A MAIS DE UM ARQUIVO DE EXTRATO
002700*                          DE ENTRADA (CADA LOJA FILIADA PASSA A
002800*                          MANDAR O SEU PROPRIO EXTRATO CSV).
002900* 25/01/1995 M.COSTA      CORRECAO NA ORDEM DE APRESENTACAO DAS
003000*                          CATEGORIAS QUANDO UMA DELAS FICA SEM
003100*                          NENHUM REGISTRO NO MES.
003200* 14/06/1996 J.PEREIRA    REVISAO GERAL DE COMENTARIOS E PADRONI
003300*                          ZACAO DOS NOMES DE CAMPO CONFORME OS
003400*                          DEMAIS MODULOS SCMP.
003500* 21/08/1998 J.PEREIRA    LEVANTAMENTO PARA VIRADA DO ANO 2000 -
003600*                          MODULO NAO GRAVA DATA EM CAMPO NUMERI-
003700*                          CO DE DOIS DIGITOS, NADA A ALTERAR.
003800* 04/01/1999 J.PEREIRA    TESTE DE VIRADA DE ANO CONCLUIDO OK.
003900* 17/05/2001 M.COSTA      AJUSTE NO CRITERIO DE ORDENACAO PARA
004000*                          ACEITAR ORDEM DESCENDENTE (SR-TIPO-
004100*                          ORDENACAO = "DESC") ALEM DA ASCENDENTE.
004200* 11/11/2003 A.RAFFUL     INCLUSAO DA REGRA DE FALLBACK - CELULA
004300*                          SEM VALOR PASSA A SER IMPRESSA COMO
004400*                          "null" NO RELATORIO, CONFORME PEDIDO
004500*                          DA AUDITORIA DE COMPRAS.
004600* 22/11/2023 A.RAFFUL     RS-0187: MODULO PASSA A ACEITAR ATE 5
004700*                          EXTRATOS CSV DE ENTRADA (CSVENT1 A
004800*                          CSVENT5) E CHAMA O NOVO MODULO SCMP0910
004900*                          PARA TESTAR O PADRAO DE CADA REGRA DE
005000*                          CATEGORIA CONTRA A COLUNA CONFIGURADA.
005100* 08/01/2024 A.RAFFUL     RS-0195: COMPARACAO DE NOME DE COLUNA
005200*                          PASSA A IGNORAR MAIUSCULA/MINUSCULA
005300*                          (PEDIDO DA AUDITORIA - CABECALHO DIGI-
005400*                          TADO PELA LOJA NEM SEMPRE VEM NO MESMO
005500*                          PADRAO DO CTLORG). SEPARADOR DO RELATO-
005600*                          RIO CORRIGIDO PARA VIRGULA+ESPACO EM
005700*                          TODAS AS LINHAS. TESTE DE CATEGORIA
005800*                          PASSA A SEGUIR A ORDEM DAS COLUNAS DA
005900*                          PROPRIA LINHA, E NAO MAIS A ORDEM DE
006000*                          CADASTRO DAS REGRAS NO CTLORG.
006100* 18/03/2024 A.RAFFUL     RS-0204: INCLUIDA VALIDACAO FATAL DO
006200*                          TIPO DE ORDENACAO (SO ACEITA "ASC ",
006300*                          "DESC" OU EM BRANCO) - UM VALOR DIGI-
006400*                          TADO ERRADO NO CTLORG PASSAVA DESPER-
006500*                          CEBIDO E O LOTE ORDENAVA ASCENDENTE
006600*                          SEM AVISAR NINGUEM. REMOVIDA A EXIGEN-
006700*                          CIA DE 1A LETRA MAIUSCULA/NUMERO NA
006800*                          CATEGORIA DEFAULT - NAO HAVIA PEDIDO
006900*                          DA AUDITORIA PARA ISSO E BARRAVA UMA
007000*                          CATEGORIA DEFAULT LEGITIMA EM MINUSCU-
007100*                          LA (EX.: "outros").
007200*-----------------------------------------------------------------
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-4341.
007600 OBJECT-COMPUTER. IBM-4341.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 ON STATUS IS WS-MODO-TESTE-LIGADO
008000            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
008100*-----------------------------------------------------------------
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*
008500     SELECT CTLORG      ASSIGN TO "CTLORG"
008600             ORGANIZATION   IS LINE SEQUENTIAL
008700             ACCESS         IS SEQUENTIAL
008800             FILE STATUS    IS WS-FS-CTLORG.
008900*
009000     SELECT CSVENT1      ASSIGN TO "CSVENT1"
009100             ORGANIZATION   IS LINE SEQUENTIAL
009200             ACCESS         IS SEQUENTIAL
009300             FILE STATUS    IS WS-FS-CSVENT1.
009400*
009500     SELECT CSVENT2      ASSIGN TO "CSVENT2"
009600             ORGANIZATION   IS LINE SEQUENTIAL
009700             ACCESS         IS SEQUENTIAL
009800             FILE STATUS    IS WS-FS-CSVENT2.
009900*
010000     SELECT CSVENT3      ASSIGN TO "CSVENT3"
010100             ORGANIZATION   IS LINE SEQUENTIAL
010200             ACCESS         IS SEQUENTIAL
010300             FILE STATUS    IS WS-FS-CSVENT3.
010400*
010500     SELECT CSVENT4      ASSIGN TO "CSVENT4"
010600             ORGANIZATION   IS LINE SEQUENTIAL
010700             ACCESS         IS SEQUENTIAL
010800             FILE STATUS    IS WS-FS-CSVENT4.
010900*
011000     SELECT CSVENT5      ASSIGN TO "CSVENT5"
011100             ORGANIZATION   IS LINE SEQUENTIAL
011200             ACCESS         IS SEQUENTIAL
011300             FILE STATUS    IS WS-FS-CSVENT5.
011400*
011500     SELECT SCMO0600     ASSIGN TO "SCMO0600"
011600             ORGANIZATION   IS LINE SEQUENTIAL
011700             ACCESS         IS SEQUENTIAL
011800             FILE STATUS    IS WS-FS-SCMO0600.
011900*
012000     SELECT SORT-CATEGORIZADO   ASSIGN TO "SORTWK01"
012100             ORGANIZATION   IS LINE SEQUENTIAL
012200             ACCESS         IS SEQUENTIAL.
012300*
012400 DATA DIVISION.
012500 FILE SECTION.
012600*
012700 FD CTLORG.
012800 01  FD-REG-CTLORG.
012900     05  FD-CTL-TIPO-REGISTRO   PIC X(002).
013000     05  FD-CTL-DADOS           PIC X(120).
013100     05  FILLER                 PIC X(010).
013200*
013300 FD CSVENT1.
013400 01  FD-REG-CSVENT1.
013500     05  FD-CSV1-LINHA          PIC X(198).
013600     05  FILLER                 PIC X(002).
013700*
013800 FD CSVENT2.
013900 01  FD-REG-CSVENT2.
014000     05  FD-CSV2-LINHA          PIC X(198).
014100     05  FILLER                 PIC X(002).
014200*
014300 FD CSVENT3.
014400 01  FD-REG-CSVENT3.
014500     05  FD-CSV3-LINHA          PIC X(198).
014600     05  FILLER                 PIC X(002).
014700*
014800 FD CSVENT4.
014900 01  FD-REG-CSVENT4.
015000     05  FD-CSV4-LINHA          PIC X(198).
015100     05  FILLER                 PIC X(002).
015200*
015300 FD CSVENT5.
015400 01  FD-REG-CSVENT5.
015500     05  FD-CSV5-LINHA          PIC X(198).
015600     05  FILLER                 PIC X(002).
015700*
015800 FD SCMO0600.
015900 01  FD-REG-SCMO0600.
016000     05  FD-SCM-LINHA           PIC X(198).
016100     05  FILLER                 PIC X(002).
016200*
016300 SD SORT-CATEGORIZADO.
016400 01  SD-REG-CATEGORIZADO.
016500     05  SD-ORDEM-CATEGORIA     PIC 9(002).
016600     05  SD-CATEGORIA           PIC X(020).
016700     05  SD-CHAVE-ORDENACAO     PIC X(040).
016800     05  SD-SEQ-ORIGINAL        PIC 9(006).
016900     05  SD-QTD-COLUNAS         PIC 9(002).
017000     05  SD-VALOR OCCURS 10     PIC X(040).
017100     05  FILLER                 PIC X(010).
017200*-----------------------------------------------------------------
017300 WORKING-STORAGE SECTION.
017400*-----------------------------------------------------------------
017500* TABELA DE ALIAS DE COLUNA - CARREGADA DOS REGISTROS "CN" DO
017600* ARQUIVO CTLORG. CADA COLUNA CANONICA PODE TER ATE 5 APELIDOS,
017700* OU SEJA, OUTROS NOMES DE CABECALHO QUE OS EXTRATOS DAS LOJAS
017800* PODEM USAR PARA A MESMA COLUNA.
017900*-----------------------------------------------------------------
018000 01  WS-TABELA-COLUNA-ALIAS.
018100     05  WS-COL-ENTRADA OCCURS 10.
018200         10  WS-COL-CANONICA        PIC X(020).
018300         10  WS-COL-QTD-APELIDO     PIC 9(001) COMP.
018400         10  WS-COL-APELIDO OCCURS 5
018500                                    PIC X(020).
018600     05  FILLER                     PIC X(010).
018700*
018800 77  WS-QTD-COLUNA-ALIAS            PIC 9(002) COMP.
018900*-----------------------------------------------------------------
019000* TABELA DE REGRAS DE CATEGORIA - CARREGADA DOS REGISTROS "CT".
019100* CADA REGRA TESTA UMA COLUNA CONTRA ATE 3 PADROES; A PRIMEIRA
019200* REGRA CUJO PADRAO CASAR DEFINE A CATEGORIA DA LINHA.
019300*-----------------------------------------------------------------
019400 01  WS-TABELA-REGRA-CATEGORIA.
019500     05  WS-RGC-ENTRADA OCCURS 10.
019600         10  WS-RGC-NOME            PIC X(020).
019700         10  WS-RGC-COLUNA          PIC X(020).
019800         10  WS-RGC-QTD-PADRAO      PIC 9(001) COMP.
019900         10  WS-RGC-PADRAO OCCURS 3 PIC X(080).
020000     05  FILLER                     PIC X(010).
020100*
020200 77  WS-QTD-REGRA-CATEGORIA         PIC 9(002) COMP.
020300*-----------------------------------------------------------------
020400* PARAMETROS GERAIS DO ORGANIZADOR - CARREGADOS DO REGISTRO "SR".
020500*-----------------------------------------------------------------
020600 01  WS-PARAMETRO-ORGANIZADOR.
020700     05  WS-PRM-COL-ORDENACAO       PIC X(020).
020800     05  WS-PRM-TIPO-ORDENACAO      PIC X(004).
020900     05  WS-PRM-CATEGORIA-DEFAULT   PIC X(020).
021000     05  FILLER                     PIC X(010).
021100*-----------------------------------------------------------------
021200* ORDEM FIXA DE APRESENTACAO DAS CATEGORIAS NO RELATORIO: A
021300* CATEGORIA DEFAULT SEMPRE EM PRIMEIRO, DEPOIS AS DEMAIS NA
021400* ORDEM EM QUE FORAM DECLARADAS NO CTLORG (SEM REPETIR).
021500*-----------------------------------------------------------------
021600 01  WS-TABELA-ORDEM-CATEGORIA.
021700     05  WS-ORD-CATEGORIA OCCURS 11 PIC X(020).
021800     05  FILLER                     PIC X(010).
021900*
022000 77  WS-QTD-CATEGORIA-ORDEM         PIC 9(002) COMP.
022100*-----------------------------------------------------------------
022200* REDEFINES DO REGISTRO CTLORG PARA CADA TIPO DE CARTAO DE
022300* PARAMETRO (CN = COLUNA/APELIDO, CT = REGRA DE CATEGORIA,
022400* SR = PARAMETRO GERAL DE ORDENACAO).
022500*-----------------------------------------------------------------
022600 01  WS-REG-CTLORG.
022700     05  WS-CTL-TIPO-REGISTRO       PIC X(002).
022800     05  WS-CTL-DADOS-CN.
022900         10  WS-CTL-CN-CANONICA     PIC X(020).
023000         10  WS-CTL-CN-APELIDO OCCURS 5
023100                                    PIC X(020).
023200     05  FILLER                     PIC X(010).
023300 01  WS-DADOS-CTLORG-CT REDEFINES WS-CTL-DADOS-CN.
023400     05  WS-CTL-CT-CATEGORIA        PIC X(020).
023500     05  WS-CTL-CT-COLUNA           PIC X(020).
023600     05  WS-CTL-CT-PADRAO           PIC X(080).
023700 01  WS-DADOS-CTLORG-SR REDEFINES WS-CTL-DADOS-CN.
023800     05  WS-CTL-SR-COL-ORDENACAO    PIC X(020).
023900     05  WS-CTL-SR-TIPO-ORDENACAO   PIC X(004).
024000     05  WS-CTL-SR-CATEGORIA-DFLT   PIC X(020).
024100     05  FILLER                     PIC X(076).
024200*-----------------------------------------------------------------
024300* LINHA NORMALIZADA DE UMA CELULA DE COMPRA - UMA POSICAO NA
024400* TABELA POR COLUNA CANONICA, NA ORDEM DECLARADA NO CTLORG.
024500*-----------------------------------------------------------------
024600 01  WS-LINHA-NORMALIZADA.
024700     05  WS-LN-VALOR OCCURS 10      PIC X(040).
024800     05  WS-LN-QTD-COLUNAS          PIC 9(002) COMP.
024900     05  FILLER                     PIC X(010).
025000*-----------------------------------------------------------------
025100* CABECALHO DO ARQUIVO DE EXTRATO EM PROCESSAMENTO - GUARDA O
025200* NOME CRU DE CADA COLUNA E A COLUNA CANONICA JA RESOLVIDA.
025300*-----------------------------------------------------------------
025400 01  WS-CABECALHO-ARQUIVO.
025500     05  WS-CAB-COLUNA OCCURS 10.
025600         10  WS-CAB-NOME-CRU        PIC X(040).
025700         10  WS-CAB-CANONICA        PIC X(020).
025800     05  WS-CAB-QTD-COLUNAS         PIC 9(002) COMP.
025900     05  FILLER                     PIC X(010).
026000*-----------------------------------------------------------------
026100* AREA DE TRABALHO PARA QUEBRA DE UMA LINHA CSV EM CELULAS.
026200*-----------------------------------------------------------------
026300 01  WS-LINHA-CSV.
026400     05  WS-LINHA-CSV-TEXTO         PIC X(198).
026500     05  FILLER                     PIC X(002).
026600*
026700 01  WS-CELULA-ATUAL                PIC X(040).
026800 01  WS-NOME-COLUNA-ATUAL           PIC X(040).
026900*-----------------------------------------------------------------
027000* AREA-CAIXA-ALTA PARA COMPARACAO DE NOME DE COLUNA SEM DISTINGUIR
027100* MAIUSCULA DE MINUSCULA (PEDIDO DA AUDITORIA - CABECALHO DIGITADO
027200* PELA LOJA NEM SEMPRE VEM NO MESMO PADRAO DO CTLORG).
027300*-----------------------------------------------------------------
027400 01  WS-CELULA-MAIUSC               PIC X(040).
027500 01  WS-VALOR-COMPARACAO            PIC X(020).
027600*-----------------------------------------------------------------
027700* AREA REPASSADA AO MODULO SCMP0910 PARA TESTAR O PADRAO DE UMA
027800* REGRA DE CATEGORIA CONTRA O VALOR JA NORMALIZADO DA CELULA.
027900*-----------------------------------------------------------------
028000 01  WS-LKS-AREA-PADRAO.
028100     05  WS-LKS-VALOR-COLUNA        PIC X(040).
028200     05  WS-LKS-PADRAO-CATEGORIA    PIC X(080).
028300     05  WS-LKS-RETORNO             PIC 9(001).
028400*-----------------------------------------------------------------
028500* MONTAGEM DA LINHA DE SAIDA (CABECALHO OU DETALHE) ANTES DE
028600* SER GRAVADA NO ARQUIVO SCMO0600.
028700*-----------------------------------------------------------------
028800 01  WS-LINHA-SAIDA.
028900     05  WS-LINHA-SAIDA-TEXTO       PIC X(198).
029000     05  FILLER                     PIC X(002).
029100*
029200 77  WS-POS-ESCRITA                 PIC 9(003) COMP.
029300*-----------------------------------------------------------------
029400* DATA DO SISTEMA, PARA A LINHA DE ABERTURA DO RELATORIO.
029500*-----------------------------------------------------------------
029600 01  WS-DATA-CORRENTE.
029700     05  WS-AA-CORRENTE             PIC 9(002).
029800     05  WS-MM-CORRENTE             PIC 9(002).
029900     05  WS-DD-CORRENTE             PIC 9(002).
030000 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
030100     05  WS-DATA-CORRENTE-X         PIC X(006).
030200 01  WS-DATA-EDITADA.
030300     05  WS-DT-ED-DD                PIC X(002).
030400     05  FILLER                     PIC X(001) VALUE "/".
030500     05  WS-DT-ED-MM                PIC X(002).
030600     05  FILLER                     PIC X(001) VALUE "/".
030700     05  WS-DT-ED-AA                PIC X(002).
030800*-----------------------------------------------------------------
030900* SUBSCRITOS E CONTADORES DE TRABALHO.
031000*-----------------------------------------------------------------
031100 77  WS-IX-COLUNA                   PIC 9(002) COMP.
031200 77  WS-IX-ALIAS                    PIC 9(002) COMP.
031300 77  WS-IX-REGRA                    PIC 9(002) COMP.
031400 77  WS-IX-PADRAO                   PIC 9(002) COMP.
031500 77  WS-IX-ORDEM                    PIC 9(002) COMP.
031600 77  WS-IX-CAB                      PIC 9(002) COMP.
031700 77  WS-IX-CELULA                   PIC 9(002) COMP.
031800 77  WS-IX-SAIDA                    PIC 9(002) COMP.
031900 77  WS-SEQ-ORIGINAL-ATUAL          PIC 9(006) COMP.
032000 77  WS-QTD-LINHAS-LIDAS            PIC 9(006) COMP.
032100 77  WS-QTD-LINHAS-ESCRITAS         PIC 9(006) COMP.
032200 77  WS-ARQUIVO-ATUAL               PIC 9(001) COMP.
032300 77  WS-POS-VIRGULA                 PIC 9(003) COMP.
032400 77  WS-POS-INICIO-CELULA           PIC 9(003) COMP.
032500 77  WS-TAM-LINHA-CSV               PIC 9(003) COMP.
032600*-----------------------------------------------------------------
032700* INDICADORES DE ESTADO DO LOTE (88-LEVELS NO PADRAO DA CASA).
032800*-----------------------------------------------------------------
032900 77  WS-FS-CTLORG                   PIC X(002).
033000     88  WS-FS-CTL-OK               VALUE "00".
033100*
033200 77  WS-FS-CSVENT1                  PIC X(002).
033300     88  WS-FS-CSV1-OK              VALUE "00".
033400     88  WS-FS-CSV1-NAO-EXISTE      VALUE "35".
033500*
033600 77  WS-FS-CSVENT2                  PIC X(002).
033700     88  WS-FS-CSV2-OK              VALUE "00".
033800     88  WS-FS-CSV2-NAO-EXISTE      VALUE "35".
033900*
034000 77  WS-FS-CSVENT3                  PIC X(002).
034100     88  WS-FS-CSV3-OK              VALUE "00".
034200     88  WS-FS-CSV3-NAO-EXISTE      VALUE "35".
034300*
034400 77  WS-FS-CSVENT4                  PIC X(002).
034500     88  WS-FS-CSV4-OK              VALUE "00".
034600     88  WS-FS-CSV4-NAO-EXISTE      VALUE "35".
034700*
034800 77  WS-FS-CSVENT5                  PIC X(002).
034900     88  WS-FS-CSV5-OK              VALUE "00".
035000     88  WS-FS-CSV5-NAO-EXISTE      VALUE "35".
035100*
035200 77  WS-FS-SCMO0600                 PIC X(002).
035300     88  WS-FS-SAIDA-OK             VALUE "00".
035400*
035500 77  WS-FIM-CTLORG                  PIC X(001) VALUE "N".
035600     88  FLAG-FIM-CTLORG            VALUE "S".
035700*
035800 77  WS-FIM-ARQUIVO-CSV             PIC X(001) VALUE "N".
035900     88  FLAG-FIM-ARQUIVO-CSV       VALUE "S".
036000*
036100 77  WS-PRIMEIRA-LINHA              PIC X(001) VALUE "N".
036200     88  FLAG-PRIMEIRA-LINHA        VALUE "S".
036300*
036400 77  WS-CATEGORIA-JA-RESOLVIDA      PIC X(001) VALUE "N".
036500     88  CATEGORIA-RESOLVIDA        VALUE "S".
036600*
036700 77  WS-COLUNA-RECONHECIDA          PIC X(001) VALUE "N".
036800     88  COLUNA-OK                  VALUE "S".
036900*
037000 77  WS-CONFIGURACAO-VALIDA         PIC X(001) VALUE "S".
037100     88  CONFIG-INVALIDA            VALUE "N".
037200*
037300 77  WS-FIM-SORT                    PIC X(001) VALUE "N".
037400     88  FLAG-FIM-SORT              VALUE "S".
037500*
037600 77  WS-MODO-TESTE-LIGADO           PIC X(001) VALUE "N".
037700 77  WS-MODO-TESTE-DESLIGADO        PIC X(001) VALUE "S".
037800*
037900 77  WS-CATEGORIA-ATUAL             PIC X(020) VALUE SPACES.
038000*-----------------------------------------------------------------
038100 77  WS-IX-ORDEM-BUSCA              PIC 9(002) COMP.
038200 77  WS-CATEGORIA-ACHADA-ORDEM      PIC X(001) VALUE "N".
038300     88  CATEGORIA-JA-NA-ORDEM      VALUE "S".
038400*-----------------------------------------------------------------
038500* AREAS DE TRABALHO USADAS NA LEITURA/CATEGORIZACAO DOS EXTRATOS
038600*-----------------------------------------------------------------
038700 77  WS-IX-COLUNA-ACHADA            PIC 9(002) COMP.
038800 77  WS-VALOR-COLUNA-REGRA          PIC X(040) VALUE SPACES.
038900 77  WS-TAM-CELULA                  PIC 9(002) COMP.
039000 77  WS-IX-CATEGORIA-SAIDA          PIC 9(002) COMP.
039100*-----------------------------------------------------------------
039200 LINKAGE SECTION.
039300*
039400 01  LK-COM-AREA.
039500     05  LK-MENSAGEM                PIC X(020).
039600     05  FILLER                     PIC X(010).
039700*-----------------------------------------------------------------
039800 PROCEDURE DIVISION USING LK-COM-AREA.
039900*-----------------------------------------------------------------
040000 MAIN-PROCEDURE.
040100*
040200     PERFORM P100-INICIALIZA         THRU P100-FIM.
040300*
040400     PERFORM P200-CARREGA-CONFIGURACAO THRU P200-FIM.
040500*
040600     IF CONFIG-INVALIDA
040700         PERFORM P900-FIM
040800     END-IF.
040900*
041000     PERFORM P300-CATEGORIZA-E-ORDENA THRU P300-FIM.
041100*
041200     PERFORM P900-FIM.
041300*-----------------------------------------------------------------
041400 P100-INICIALIZA.
041500*
041600     MOVE ZERO                       TO WS-QTD-COLUNA-ALIAS
041700                                        WS-QTD-REGRA-CATEGORIA
041800                                        WS-QTD-CATEGORIA-ORDEM
041900                                        WS-QTD-LINHAS-LIDAS
042000                                        WS-QTD-LINHAS-ESCRITAS.
042100     MOVE ZERO                       TO WS-SEQ-ORIGINAL-ATUAL.
042200     MOVE "S"                        TO WS-CONFIGURACAO-VALIDA.
042300     MOVE SPACES                     TO WS-PARAMETRO-ORGANIZADOR.
042400     ACCEPT WS-DATA-CORRENTE-X       FROM DATE.
042500     MOVE WS-DD-CORRENTE             TO WS-DT-ED-DD.
042600     MOVE WS-MM-CORRENTE             TO WS-DT-ED-MM.
042700     MOVE WS-AA-CORRENTE             TO WS-DT-ED-AA.
042800*
042900 P100-FIM.
043000*-----------------------------------------------------------------
043100 P200-CARREGA-CONFIGURACAO.
043200*
043300     OPEN INPUT CTLORG.
043400*
043500     IF NOT WS-FS-CTL-OK
043600         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CTLORG. FS: "
043700                 WS-FS-CTLORG
043800         MOVE "N"                    TO WS-CONFIGURACAO-VALIDA
043900     ELSE
044000         PERFORM P210-LE-REGISTRO-CTLORG THRU P210-FIM
044100             UNTIL FLAG-FIM-CTLORG
044200         CLOSE CTLORG
044300         PERFORM P250-MONTA-ORDEM-CATEGORIA THRU P250-FIM
044400         PERFORM P260-VALIDA-CONFIGURACAO THRU P260-FIM
044500     END-IF.
044600*
044700 P200-FIM.
044800*
044900 P210-LE-REGISTRO-CTLORG.
045000*
045100     READ CTLORG INTO WS-REG-CTLORG
045200         AT END
045300             SET FLAG-FIM-CTLORG     TO TRUE
045400         NOT AT END
045500             EVALUATE WS-CTL-TIPO-REGISTRO
045600                 WHEN "CN"
045700                     PERFORM P220-CARREGA-COLUNA THRU P220-FIM
045800                 WHEN "CT"
045900                     PERFORM P230-CARREGA-REGRA-CATEGORIA
046000                                     THRU P230-FIM
046100                 WHEN "SR"
046200                     PERFORM P240-CARREGA-PARAMETRO THRU P240-FIM
046300                 WHEN OTHER
046400                     DISPLAY "REGISTRO CTLORG DESCONHECIDO: "
046500                             WS-CTL-TIPO-REGISTRO
046600             END-EVALUATE
046700     END-READ.
046800*
046900 P210-FIM.
047000*
047100 P220-CARREGA-COLUNA.
047200*
047300     ADD 1                           TO WS-QTD-COLUNA-ALIAS.
047400     MOVE WS-QTD-COLUNA-ALIAS        TO WS-IX-COLUNA.
047500     MOVE WS-CTL-CN-CANONICA
047600                          TO WS-COL-CANONICA(WS-IX-COLUNA).
047700     MOVE ZERO               TO WS-COL-QTD-APELIDO(WS-IX-COLUNA).
047800     MOVE 1                          TO WS-IX-ALIAS.
047900     PERFORM P225-CARREGA-APELIDO    THRU P225-FIM
048000         UNTIL WS-IX-ALIAS > 5.
048100*
048200 P220-FIM.
048300*
048400 P225-CARREGA-APELIDO.
048500*
048600     IF WS-CTL-CN-APELIDO(WS-IX-ALIAS) NOT = SPACES
048700         ADD 1        TO WS-COL-QTD-APELIDO(WS-IX-COLUNA)
048800         MOVE WS-COL-QTD-APELIDO(WS-IX-COLUNA)  TO WS-IX-CELULA
048900         MOVE WS-CTL-CN-APELIDO(WS-IX-ALIAS)
049000             TO WS-COL-APELIDO(WS-IX-COLUNA WS-IX-CELULA)
049100     END-IF.
049200     ADD 1                           TO WS-IX-ALIAS.
049300*
049400 P225-FIM.
049500*
049600 P230-CARREGA-REGRA-CATEGORIA.
049700*
049800     MOVE ZERO                       TO WS-IX-REGRA.
049900     IF WS-QTD-REGRA-CATEGORIA > ZERO
050000         MOVE WS-QTD-REGRA-CATEGORIA TO WS-IX-REGRA
050100         IF WS-RGC-NOME(WS-IX-REGRA)   NOT = WS-CTL-CT-CATEGORIA
050200             OR WS-RGC-COLUNA(WS-IX-REGRA) NOT = WS-CTL-CT-COLUNA
050300             MOVE ZERO                TO WS-IX-REGRA
050400         END-IF
050500     END-IF.
050600     IF WS-IX-REGRA = ZERO
050700         ADD 1                       TO WS-QTD-REGRA-CATEGORIA
050800         MOVE WS-QTD-REGRA-CATEGORIA TO WS-IX-REGRA
050900         MOVE WS-CTL-CT-CATEGORIA    TO WS-RGC-NOME(WS-IX-REGRA)
051000         MOVE WS-CTL-CT-COLUNA       TO WS-RGC-COLUNA(WS-IX-REGRA)
051100         MOVE ZERO           TO WS-RGC-QTD-PADRAO(WS-IX-REGRA)
051200     END-IF.
051300     IF WS-RGC-QTD-PADRAO(WS-IX-REGRA) < 3
051400         ADD 1              TO WS-RGC-QTD-PADRAO(WS-IX-REGRA)
051500         MOVE WS-RGC-QTD-PADRAO(WS-IX-REGRA)     TO WS-IX-PADRAO
051600         MOVE WS-CTL-CT-PADRAO
051700             TO WS-RGC-PADRAO(WS-IX-REGRA WS-IX-PADRAO)
051800     END-IF.
051900*
052000 P230-FIM.
052100*
052200 P240-CARREGA-PARAMETRO.
052300*
052400     MOVE WS-CTL-SR-COL-ORDENACAO    TO WS-PRM-COL-ORDENACAO.
052500     MOVE WS-CTL-SR-TIPO-ORDENACAO   TO WS-PRM-TIPO-ORDENACAO.
052600     MOVE WS-CTL-SR-CATEGORIA-DFLT   TO WS-PRM-CATEGORIA-DEFAULT.
052700*
052800 P240-FIM.
052900*
053000 P250-MONTA-ORDEM-CATEGORIA.
053100*
053200     MOVE ZERO                       TO WS-QTD-CATEGORIA-ORDEM.
053300     IF WS-PRM-CATEGORIA-DEFAULT NOT = SPACES
053400         ADD 1                       TO WS-QTD-CATEGORIA-ORDEM
053500         MOVE WS-PRM-CATEGORIA-DEFAULT
053600             TO WS-ORD-CATEGORIA(WS-QTD-CATEGORIA-ORDEM)
053700     END-IF.
053800     MOVE 1                          TO WS-IX-REGRA.
053900     PERFORM P255-INCLUI-CATEGORIA-REGRA THRU P255-FIM
054000         UNTIL WS-IX-REGRA > WS-QTD-REGRA-CATEGORIA.
054100*
054200 P250-FIM.
054300*
054400 P255-INCLUI-CATEGORIA-REGRA.
054500*
054600     MOVE "N"                        TO WS-CATEGORIA-ACHADA-ORDEM.
054700     MOVE 1                          TO WS-IX-ORDEM-BUSCA.
054800     PERFORM P257-PROCURA-CATEGORIA-ORDEM THRU P257-FIM
054900         UNTIL WS-IX-ORDEM-BUSCA > WS-QTD-CATEGORIA-ORDEM.
055000     IF NOT CATEGORIA-JA-NA-ORDEM
055100         ADD 1                       TO WS-QTD-CATEGORIA-ORDEM
055200         MOVE WS-RGC-NOME(WS-IX-REGRA)
055300             TO WS-ORD-CATEGORIA(WS-QTD-CATEGORIA-ORDEM)
055400     END-IF.
055500     ADD 1                           TO WS-IX-REGRA.
055600*
055700 P255-FIM.
055800*
055900 P257-PROCURA-CATEGORIA-ORDEM.
056000*
056100     IF WS-ORD-CATEGORIA(WS-IX-ORDEM-BUSCA)
056200                          = WS-RGC-NOME(WS-IX-REGRA)
056300         SET CATEGORIA-JA-NA-ORDEM  TO TRUE
056400         MOVE WS-QTD-CATEGORIA-ORDEM TO WS-IX-ORDEM-BUSCA
056500     END-IF.
056600     ADD 1                           TO WS-IX-ORDEM-BUSCA.
056700*
056800 P257-FIM.
056900*
057000 P260-VALIDA-CONFIGURACAO.
057100*
057200     IF WS-PRM-CATEGORIA-DEFAULT = SPACES
057300         DISPLAY "ERRO FATAL: CATEGORIA DEFAULT NAO CONFIGURADA "
057400                 "NO CTLORG"
057500         MOVE "N"                    TO WS-CONFIGURACAO-VALIDA
057600     END-IF.
057700*
057800     IF WS-PRM-TIPO-ORDENACAO NOT = SPACES
057900             AND WS-PRM-TIPO-ORDENACAO NOT = "ASC "
058000             AND WS-PRM-TIPO-ORDENACAO NOT = "DESC"
058100         DISPLAY "ERRO FATAL: TIPO DE ORDENACAO INVALIDO NO CTLORG: "
058200                 WS-PRM-TIPO-ORDENACAO
058300         MOVE "N"                    TO WS-CONFIGURACAO-VALIDA
058400     END-IF.
058500*
058600 P260-FIM.
058700*-----------------------------------------------------------------
058800 P300-CATEGORIZA-E-ORDENA.
058900*
059000     IF WS-PRM-TIPO-ORDENACAO = "DESC"
059100         SORT SORT-CATEGORIZADO
059200             ON ASCENDING KEY SD-ORDEM-CATEGORIA
059300             ON DESCENDING KEY SD-CHAVE-ORDENACAO
059400             ON ASCENDING KEY SD-SEQ-ORIGINAL
059500             INPUT PROCEDURE  IS P400-LE-ARQUIVOS-ENTRADA
059600                               THRU P400-FIM
059700             OUTPUT PROCEDURE IS P500-ESCREVE-RELATORIO
059800                               THRU P500-FIM
059900     ELSE
060000         SORT SORT-CATEGORIZADO
060100             ON ASCENDING KEY SD-ORDEM-CATEGORIA
060200             ON ASCENDING KEY SD-CHAVE-ORDENACAO
060300             ON ASCENDING KEY SD-SEQ-ORIGINAL
060400             INPUT PROCEDURE  IS P400-LE-ARQUIVOS-ENTRADA
060500                               THRU P400-FIM
060600             OUTPUT PROCEDURE IS P500-ESCREVE-RELATORIO
060700                               THRU P500-FIM
060800     END-IF.
060900*
061000 P300-FIM.
061100*-----------------------------------------------------------------
061200* LEITURA DOS EXTRATOS - CADA LOJA FILIADA MANDA O SEU PROPRIO
061300* ARQUIVO CSV (CSVENT1 A CSVENT5). ARQUIVO NAO ENVIADO NO MES E
061400* IGNORADO (FILE STATUS 35), NAO E ERRO.
061500*-----------------------------------------------------------------
061600 P400-LE-ARQUIVOS-ENTRADA.
061700*
061800     PERFORM P410-PROCESSA-CSVENT1   THRU P410-FIM.
061900     PERFORM P420-PROCESSA-CSVENT2   THRU P420-FIM.
062000     PERFORM P430-PROCESSA-CSVENT3   THRU P430-FIM.
062100     PERFORM P440-PROCESSA-CSVENT4   THRU P440-FIM.
062200     PERFORM P450-PROCESSA-CSVENT5   THRU P450-FIM.
062300*
062400 P400-FIM.
062500*
062600 P410-PROCESSA-CSVENT1.
062700*
062800     OPEN INPUT CSVENT1.
062900     IF WS-FS-CSV1-OK
063000         SET FLAG-PRIMEIRA-LINHA     TO TRUE
063100         SET FLAG-FIM-ARQUIVO-CSV    TO FALSE
063200         PERFORM P411-LE-LINHA-CSVENT1  THRU P411-FIM
063300             UNTIL FLAG-FIM-ARQUIVO-CSV
063400         CLOSE CSVENT1
063500     ELSE
063600         IF NOT WS-FS-CSV1-NAO-EXISTE
063700             DISPLAY "ERRO NA ABERTURA DE CSVENT1. FS: "
063800                     WS-FS-CSVENT1
063900         END-IF
064000     END-IF.
064100*
064200 P410-FIM.
064300*
064400 P411-LE-LINHA-CSVENT1.
064500*
064600     READ CSVENT1 INTO WS-LINHA-CSV-TEXTO
064700         AT END
064800             SET FLAG-FIM-ARQUIVO-CSV   TO TRUE
064900         NOT AT END
065000             PERFORM P460-PROCESSA-LINHA-CSV  THRU P460-FIM
065100     END-READ.
065200*
065300 P411-FIM.
065400*
065500 P420-PROCESSA-CSVENT2.
065600*
065700     OPEN INPUT CSVENT2.
065800     IF WS-FS-CSV2-OK
065900         SET FLAG-PRIMEIRA-LINHA     TO TRUE
066000         SET FLAG-FIM-ARQUIVO-CSV    TO FALSE
066100         PERFORM P421-LE-LINHA-CSVENT2  THRU P421-FIM
066200             UNTIL FLAG-FIM-ARQUIVO-CSV
066300         CLOSE CSVENT2
066400     ELSE
066500         IF NOT WS-FS-CSV2-NAO-EXISTE
066600             DISPLAY "ERRO NA ABERTURA DE CSVENT2. FS: "
066700                     WS-FS-CSVENT2
066800         END-IF
066900     END-IF.
067000*
067100 P420-FIM.
067200*
067300 P421-LE-LINHA-CSVENT2.
067400*
067500     READ CSVENT2 INTO WS-LINHA-CSV-TEXTO
067600         AT END
067700             SET FLAG-FIM-ARQUIVO-CSV   TO TRUE
067800         NOT AT END
067900             PERFORM P460-PROCESSA-LINHA-CSV  THRU P460-FIM
068000     END-READ.
068100*
068200 P421-FIM.
068300*
068400 P430-PROCESSA-CSVENT3.
068500*
068600     OPEN INPUT CSVENT3.
068700     IF WS-FS-CSV3-OK
068800         SET FLAG-PRIMEIRA-LINHA     TO TRUE
068900         SET FLAG-FIM-ARQUIVO-CSV    TO FALSE
069000         PERFORM P431-LE-LINHA-CSVENT3  THRU P431-FIM
069100             UNTIL FLAG-FIM-ARQUIVO-CSV
069200         CLOSE CSVENT3
069300     ELSE
069400         IF NOT WS-FS-CSV3-NAO-EXISTE
069500             DISPLAY "ERRO NA ABERTURA DE CSVENT3. FS: "
069600                     WS-FS-CSVENT3
069700         END-IF
069800     END-IF.
069900*
070000 P430-FIM.
070100*
070200 P431-LE-LINHA-CSVENT3.
070300*
070400     READ CSVENT3 INTO WS-LINHA-CSV-TEXTO
070500         AT END
070600             SET FLAG-FIM-ARQUIVO-CSV   TO TRUE
070700         NOT AT END
070800             PERFORM P460-PROCESSA-LINHA-CSV  THRU P460-FIM
070900     END-READ.
071000*
071100 P431-FIM.
071200*
071300 P440-PROCESSA-CSVENT4.
071400*
071500     OPEN INPUT CSVENT4.
071600     IF WS-FS-CSV4-OK
071700         SET FLAG-PRIMEIRA-LINHA     TO TRUE
071800         SET FLAG-FIM-ARQUIVO-CSV    TO FALSE
071900         PERFORM P441-LE-LINHA-CSVENT4  THRU P441-FIM
072000             UNTIL FLAG-FIM-ARQUIVO-CSV
072100         CLOSE CSVENT4
072200     ELSE
072300         IF NOT WS-FS-CSV4-NAO-EXISTE
072400             DISPLAY "ERRO NA ABERTURA DE CSVENT4. FS: "
072500                     WS-FS-CSVENT4
072600         END-IF
072700     END-IF.
072800*
072900 P440-FIM.
073000*
073100 P441-LE-LINHA-CSVENT4.
073200*
073300     READ CSVENT4 INTO WS-LINHA-CSV-TEXTO
073400         AT END
073500             SET FLAG-FIM-ARQUIVO-CSV   TO TRUE
073600         NOT AT END
073700             PERFORM P460-PROCESSA-LINHA-CSV  THRU P460-FIM
073800     END-READ.
073900*
074000 P441-FIM.
074100*
074200 P450-PROCESSA-CSVENT5.
074300*
074400     OPEN INPUT CSVENT5.
074500     IF WS-FS-CSV5-OK
074600         SET FLAG-PRIMEIRA-LINHA     TO TRUE
074700         SET FLAG-FIM-ARQUIVO-CSV    TO FALSE
074800         PERFORM P451-LE-LINHA-CSVENT5  THRU P451-FIM
074900             UNTIL FLAG-FIM-ARQUIVO-CSV
075000         CLOSE CSVENT5
075100     ELSE
075200         IF NOT WS-FS-CSV5-NAO-EXISTE
075300             DISPLAY "ERRO NA ABERTURA DE CSVENT5. FS: "
075400                     WS-FS-CSVENT5
075500         END-IF
075600     END-IF.
075700*
075800 P450-FIM.
075900*
076000 P451-LE-LINHA-CSVENT5.
076100*
076200     READ CSVENT5 INTO WS-LINHA-CSV-TEXTO
076300         AT END
076400             SET FLAG-FIM-ARQUIVO-CSV   TO TRUE
076500         NOT AT END
076600             PERFORM P460-PROCESSA-LINHA-CSV  THRU P460-FIM
076700     END-READ.
076800*
076900 P451-FIM.
077000*-----------------------------------------------------------------
077100* PROCESSAMENTO DE UMA LINHA FISICA DO EXTRATO (QUALQUER DAS
077200* CSVENT1 A CSVENT5). A PRIMEIRA LINHA DE CADA ARQUIVO E O
077300* CABECALHO; AS DEMAIS SAO LINHAS DE DADOS.
077400*-----------------------------------------------------------------
077500 P460-PROCESSA-LINHA-CSV.
077600*
077700     PERFORM P462-DIVIDE-LINHA-CSV   THRU P462-FIM.
077800     IF FLAG-PRIMEIRA-LINHA
077900         PERFORM P465-PROCESSA-CABECALHO THRU P465-FIM
078000         MOVE "N"                    TO WS-PRIMEIRA-LINHA
078100     ELSE
078200         PERFORM P480-CATEGORIZA-LINHA  THRU P480-FIM
078300         ADD 1                       TO WS-QTD-LINHAS-LIDAS
078400     END-IF.
078500*
078600 P460-FIM.
078700*
078800 P462-DIVIDE-LINHA-CSV.
078900*
079000     MOVE ZERO                       TO WS-LN-QTD-COLUNAS.
079100     MOVE SPACES                     TO WS-LINHA-NORMALIZADA.
079200     UNSTRING WS-LINHA-CSV-TEXTO DELIMITED BY ","
079300         INTO WS-LN-VALOR(01) WS-LN-VALOR(02) WS-LN-VALOR(03)
079400              WS-LN-VALOR(04) WS-LN-VALOR(05) WS-LN-VALOR(06)
079500              WS-LN-VALOR(07) WS-LN-VALOR(08) WS-LN-VALOR(09)
079600              WS-LN-VALOR(10)
079700         TALLYING IN WS-LN-QTD-COLUNAS
079800     END-UNSTRING.
079900*
080000 P462-FIM.
080100*-----------------------------------------------------------------
080200* CABECALHO DO ARQUIVO - CADA NOME DE COLUNA CRU E TRADUZIDO PARA
080300* O NOME CANONICO CONFORME A TABELA DE ALIAS DO CTLORG.
080400*-----------------------------------------------------------------
080500 P465-PROCESSA-CABECALHO.
080600*
080700     MOVE WS-LN-QTD-COLUNAS           TO WS-CAB-QTD-COLUNAS.
080800     MOVE 1                           TO WS-IX-CAB.
080900     PERFORM P466-MAPEIA-COLUNA-CAB   THRU P466-FIM
081000         UNTIL WS-IX-CAB > WS-CAB-QTD-COLUNAS.
081100*
081200 P465-FIM.
081300*
081400 P466-MAPEIA-COLUNA-CAB.
081500*
081600     MOVE WS-LN-VALOR(WS-IX-CAB)      TO WS-CELULA-ATUAL
081700                                    WS-CAB-NOME-CRU(WS-IX-CAB).
081800     PERFORM P470-NORMALIZA-COLUNA    THRU P470-FIM.
081900     MOVE WS-NOME-COLUNA-ATUAL
082000                          TO WS-CAB-CANONICA(WS-IX-CAB).
082100     ADD 1                            TO WS-IX-CAB.
082200*
082300 P466-FIM.
082400*-----------------------------------------------------------------
082500* NORMALIZACAO DE NOME DE COLUNA - PROCURA WS-CELULA-ATUAL NA
082600* TABELA DE ALIAS, NA ORDEM EM QUE FOI DECLARADA NO CTLORG; O
082700* PRIMEIRO CASAMENTO (NOME CANONICO OU APELIDO) GANHA, SEM
082800* DISTINGUIR MAIUSCULA DE MINUSCULA. SEM CASAMENTO, O PROPRIO NOME
082900* CRU VIRA O NOME "CANONICO" DA COLUNA, MAS ELA NAO PARTICIPA DE
083000* NENHUMA REGRA DE CATEGORIA.
083100*-----------------------------------------------------------------
083200 P470-NORMALIZA-COLUNA.
083300*
083400     MOVE WS-CELULA-ATUAL             TO WS-NOME-COLUNA-ATUAL.
083500     MOVE WS-CELULA-ATUAL             TO WS-CELULA-MAIUSC.
083600     INSPECT WS-CELULA-MAIUSC
083700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
083800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083900     MOVE "N"                         TO WS-COLUNA-RECONHECIDA.
084000     MOVE 1                           TO WS-IX-COLUNA.
084100     PERFORM P472-TESTA-COLUNA-ALIAS  THRU P472-FIM
084200         UNTIL WS-IX-COLUNA > WS-QTD-COLUNA-ALIAS OR COLUNA-OK.
084300     IF NOT COLUNA-OK
084400         DISPLAY "COLUNA NAO CADASTRADA NO CTLORG - IGNORADA: "
084500                 WS-CELULA-ATUAL
084600     END-IF.
084700*
084800 P470-FIM.
084900*
085000 P472-TESTA-COLUNA-ALIAS.
085100*
085200     MOVE WS-COL-CANONICA(WS-IX-COLUNA) TO WS-VALOR-COMPARACAO.
085300     INSPECT WS-VALOR-COMPARACAO
085400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
085500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085600     IF WS-CELULA-MAIUSC = WS-VALOR-COMPARACAO
085700         MOVE WS-COL-CANONICA(WS-IX-COLUNA)
085800                                      TO WS-NOME-COLUNA-ATUAL
085900         MOVE "S"                     TO WS-COLUNA-RECONHECIDA
086000     ELSE
086100         MOVE 1                       TO WS-IX-ALIAS
086200         PERFORM P474-TESTA-APELIDO   THRU P474-FIM
086300             UNTIL WS-IX-ALIAS > WS-COL-QTD-APELIDO(WS-IX-COLUNA)
086400                 OR COLUNA-OK
086500     END-IF.
086600     ADD 1                            TO WS-IX-COLUNA.
086700*
086800 P472-FIM.
086900*
087000 P474-TESTA-APELIDO.
087100*
087200     MOVE WS-COL-APELIDO(WS-IX-COLUNA WS-IX-ALIAS)
087300                                      TO WS-VALOR-COMPARACAO.
087400     INSPECT WS-VALOR-COMPARACAO
087500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
087600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
087700     IF WS-CELULA-MAIUSC = WS-VALOR-COMPARACAO
087800         MOVE WS-COL-CANONICA(WS-IX-COLUNA)
087900                                      TO WS-NOME-COLUNA-ATUAL
088000         MOVE "S"                     TO WS-COLUNA-RECONHECIDA
088100     END-IF.
088200     ADD 1                            TO WS-IX-ALIAS.
088300*
088400 P474-FIM.
088500*-----------------------------------------------------------------
088600* CATEGORIZACAO DE UMA LINHA DE DADOS - MONTA O REGISTRO DE
088700* ORDENACAO NA ORDEM CANONICA DE COLUNAS, DEFINE A CHAVE DE
088800* ORDENACAO, RESOLVE A CATEGORIA E LIBERA O REGISTRO PARA O SORT.
088900*-----------------------------------------------------------------
089000 P480-CATEGORIZA-LINHA.
089100*
089200     MOVE SPACES                      TO SD-REG-CATEGORIZADO.
089300     MOVE WS-QTD-COLUNA-ALIAS          TO SD-QTD-COLUNAS.
089400     MOVE WS-PRM-CATEGORIA-DEFAULT     TO WS-CATEGORIA-ATUAL.
089500     MOVE "N"                    TO WS-CATEGORIA-JA-RESOLVIDA.
089600     MOVE 1                            TO WS-IX-CAB.
089700     PERFORM P482-MAPEIA-CELULA        THRU P482-FIM
089800         UNTIL WS-IX-CAB > WS-CAB-QTD-COLUNAS.
089900*
090000     PERFORM P488-LOCALIZA-ORDEM-CATEGORIA THRU P488-FIM.
090100*
090200     ADD 1                             TO WS-SEQ-ORIGINAL-ATUAL.
090300     MOVE WS-SEQ-ORIGINAL-ATUAL        TO SD-SEQ-ORIGINAL.
090400     MOVE WS-CATEGORIA-ATUAL           TO SD-CATEGORIA.
090500*
090600     RELEASE SD-REG-CATEGORIZADO.
090700*
090800 P480-FIM.
090900*-----------------------------------------------------------------
091000* MAPEIA UMA CELULA DA LINHA PARA A SUA POSICAO CANONICA NO
091100* REGISTRO DE SAIDA E, ENQUANTO A CATEGORIA DA LINHA AINDA NAO
091200* FOI RESOLVIDA, TESTA AQUI MESMO AS REGRAS DE CATEGORIA PRESAS A
091300* ESTA COLUNA - A COLUNA E TESTADA NA ORDEM FISICA EM QUE ELA
091400* APARECE NO ARQUIVO DE ENTRADA (PEDIDO DA AUDITORIA, PARA QUE O
091500* RESULTADO NAO DEPENDA DA ORDEM DE CADASTRO DAS REGRAS NO
091600* CTLORG QUANDO A REGRA DE UMA COLUNA POSTERIOR FOI DIGITADA
091700* PRIMEIRO).
091800*-----------------------------------------------------------------
091900 P482-MAPEIA-CELULA.
092000*
092100     MOVE WS-CAB-CANONICA(WS-IX-CAB)   TO WS-CELULA-ATUAL.
092200     PERFORM P483-LOCALIZA-INDICE-COLUNA THRU P483-FIM.
092300     IF WS-IX-COLUNA-ACHADA > ZERO
092400         MOVE WS-LN-VALOR(WS-IX-CAB)
092500             TO SD-VALOR(WS-IX-COLUNA-ACHADA)
092600         IF WS-CAB-CANONICA(WS-IX-CAB) = WS-PRM-COL-ORDENACAO
092700             MOVE WS-LN-VALOR(WS-IX-CAB) TO SD-CHAVE-ORDENACAO
092800         END-IF
092900         IF NOT CATEGORIA-RESOLVIDA
093000             PERFORM P484-DETERMINA-CATEGORIA THRU P484-FIM
093100         END-IF
093200     END-IF.
093300     ADD 1                             TO WS-IX-CAB.
093400*
093500 P482-FIM.
093600*-----------------------------------------------------------------
093700* PROCURA O NOME CANONICO EM WS-CELULA-ATUAL DENTRO DA TABELA DE
093800* COLUNAS DO CTLORG, DEVOLVENDO O SEU INDICE EM
093900* WS-IX-COLUNA-ACHADA (ZERO SE NAO CADASTRADA).
094000*-----------------------------------------------------------------
094100 P483-LOCALIZA-INDICE-COLUNA.
094200*
094300     MOVE ZERO                         TO WS-IX-COLUNA-ACHADA.
094400     MOVE 1                            TO WS-IX-COLUNA.
094500     PERFORM P485-COMPARA-INDICE-COLUNA THRU P485-FIM
094600         UNTIL WS-IX-COLUNA > WS-QTD-COLUNA-ALIAS
094700             OR WS-IX-COLUNA-ACHADA > ZERO.
094800*
094900 P483-FIM.
095000*
095100 P485-COMPARA-INDICE-COLUNA.
095200*
095300     IF WS-CELULA-ATUAL = WS-COL-CANONICA(WS-IX-COLUNA)
095400         MOVE WS-IX-COLUNA             TO WS-IX-COLUNA-ACHADA
095500     END-IF.
095600     ADD 1                             TO WS-IX-COLUNA.
095700*
095800 P485-FIM.
095900*-----------------------------------------------------------------
096000* DETERMINACAO DA CATEGORIA PARA A COLUNA FISICA CORRENTE DA
096100* LINHA (WS-IX-CAB) - PERCORRE A TABELA DE REGRAS NA ORDEM EM QUE
096200* FORAM DECLARADAS NO CTLORG, TESTANDO SOMENTE AS REGRAS PRESAS A
096300* ESTA COLUNA; A PRIMEIRA CUJO PADRAO CASAR COM O VALOR DA CELULA
096400* DEFINE A CATEGORIA. SEM CASAMENTO EM NENHUMA COLUNA DA LINHA,
096500* PREVALECE A CATEGORIA DEFAULT JA ARMADA EM P480.
096600*-----------------------------------------------------------------
096700 P484-DETERMINA-CATEGORIA.
096800*
096900     MOVE 1                            TO WS-IX-REGRA.
097000     PERFORM P486-TESTA-REGRA-CATEGORIA THRU P486-FIM
097100         UNTIL WS-IX-REGRA > WS-QTD-REGRA-CATEGORIA
097200             OR CATEGORIA-RESOLVIDA.
097300*
097400 P484-FIM.
097500*
097600 P486-TESTA-REGRA-CATEGORIA.
097700*
097800     IF WS-RGC-COLUNA(WS-IX-REGRA) = WS-CAB-CANONICA(WS-IX-CAB)
097900         MOVE WS-LN-VALOR(WS-IX-CAB)   TO WS-VALOR-COLUNA-REGRA
098000         MOVE 1                        TO WS-IX-PADRAO
098100         PERFORM P487-TESTA-PADRAO-REGRA THRU P487-FIM
098200             UNTIL WS-IX-PADRAO > WS-RGC-QTD-PADRAO(WS-IX-REGRA)
098300                 OR CATEGORIA-RESOLVIDA
098400     END-IF.
098500     ADD 1                             TO WS-IX-REGRA.
098600*
098700 P486-FIM.
098800*
098900 P487-TESTA-PADRAO-REGRA.
099000*
099100     MOVE WS-VALOR-COLUNA-REGRA        TO WS-LKS-VALOR-COLUNA.
099200     MOVE WS-RGC-PADRAO(WS-IX-REGRA WS-IX-PADRAO)
099300                                       TO WS-LKS-PADRAO-CATEGORIA.
099400     CALL "SCMP0910" USING WS-LKS-AREA-PADRAO.
099500     IF WS-LKS-RETORNO = ZERO
099600         MOVE WS-RGC-NOME(WS-IX-REGRA) TO WS-CATEGORIA-ATUAL
099700         MOVE "S"                  TO WS-CATEGORIA-JA-RESOLVIDA
099800     END-IF.
099900     ADD 1                             TO WS-IX-PADRAO.
100000*
100100 P487-FIM.
100200*-----------------------------------------------------------------
100300* LOCALIZACAO DA POSICAO DA CATEGORIA JA RESOLVIDA DENTRO DA
100400* TABELA DE ORDEM DE APRESENTACAO (MONTADA EM P250, NO CARGA DA
100500* CONFIGURACAO).
100600*-----------------------------------------------------------------
100700 P488-LOCALIZA-ORDEM-CATEGORIA.
100800*
100900     MOVE ZERO                         TO SD-ORDEM-CATEGORIA.
101000     MOVE 1                            TO WS-IX-ORDEM-BUSCA.
101100     PERFORM P489-COMPARA-ORDEM-CATEGORIA THRU P489-FIM
101200         UNTIL WS-IX-ORDEM-BUSCA > WS-QTD-CATEGORIA-ORDEM
101300             OR SD-ORDEM-CATEGORIA > ZERO.
101400*
101500 P488-FIM.
101600*
101700 P489-COMPARA-ORDEM-CATEGORIA.
101800*
101900     IF WS-ORD-CATEGORIA(WS-IX-ORDEM-BUSCA) = WS-CATEGORIA-ATUAL
102000         MOVE WS-IX-ORDEM-BUSCA         TO SD-ORDEM-CATEGORIA
102100     END-IF.
102200     ADD 1                              TO WS-IX-ORDEM-BUSCA.
102300*
102400 P489-FIM.
102500*-----------------------------------------------------------------
102600* EMISSAO DO RELATORIO CONSOLIDADO (SCMO0600) - LE O ARQUIVO DE
102700* ORDENACAO NA SEQUENCIA CATEGORIA/CHAVE/ORIGEM E ESCREVE UMA
102800* SECAO POR CATEGORIA, SEMPRE NA ORDEM FIXA MONTADA EM P250 -
102900* MESMO QUE A CATEGORIA NAO TENHA NENHUM LANCAMENTO NO MES, ELA
103000* GERA A SUA LINHA EM BRANCO DE SEPARACAO (PEDIDO DA AUDITORIA).
103100*-----------------------------------------------------------------
103200 P500-ESCREVE-RELATORIO.
103300*
103400     OPEN OUTPUT SCMO0600.
103500     PERFORM P510-ESCREVE-CABECALHO   THRU P510-FIM.
103600     MOVE "N"                         TO WS-FIM-SORT.
103700     PERFORM P515-LE-PROXIMO-ORDENADO THRU P515-FIM.
103800     MOVE 1                           TO WS-IX-CATEGORIA-SAIDA.
103900     PERFORM P520-ESCREVE-SECAO-CATEGORIA THRU P520-FIM
104000         UNTIL WS-IX-CATEGORIA-SAIDA > WS-QTD-CATEGORIA-ORDEM.
104100     CLOSE SCMO0600.
104200*
104300 P500-FIM.
104400*
104500 P510-ESCREVE-CABECALHO.
104600*
104700     MOVE SPACES                      TO WS-LINHA-SAIDA.
104800     MOVE 1                           TO WS-POS-ESCRITA.
104900     MOVE 1                           TO WS-IX-SAIDA.
105000     PERFORM P512-ESCREVE-CAB-COLUNA  THRU P512-FIM
105100         UNTIL WS-IX-SAIDA > WS-QTD-COLUNA-ALIAS.
105200     WRITE FD-REG-SCMO0600 FROM WS-LINHA-SAIDA.
105300     ADD 1                            TO WS-QTD-LINHAS-ESCRITAS.
105400*
105500 P510-FIM.
105600*
105700 P512-ESCREVE-CAB-COLUNA.
105800*
105900     IF WS-IX-SAIDA > 1
106000         STRING ", " DELIMITED BY SIZE
106100             INTO WS-LINHA-SAIDA-TEXTO
106200             WITH POINTER WS-POS-ESCRITA
106300         END-STRING
106400     END-IF.
106500     MOVE WS-COL-CANONICA(WS-IX-SAIDA) TO WS-CELULA-ATUAL.
106600     PERFORM P536-CALCULA-TAM-CELULA  THRU P536-FIM.
106700     IF WS-TAM-CELULA > ZERO
106800         STRING WS-CELULA-ATUAL(1:WS-TAM-CELULA) DELIMITED BY SIZE
106900             INTO WS-LINHA-SAIDA-TEXTO
107000             WITH POINTER WS-POS-ESCRITA
107100         END-STRING
107200     END-IF.
107300     ADD 1                             TO WS-IX-SAIDA.
107400*
107500 P512-FIM.
107600*
107700 P515-LE-PROXIMO-ORDENADO.
107800*
107900     RETURN SORT-CATEGORIZADO INTO SD-REG-CATEGORIZADO
108000         AT END
108100             SET FLAG-FIM-SORT         TO TRUE
108200     END-RETURN.
108300*
108400 P515-FIM.
108500*-----------------------------------------------------------------
108600 P520-ESCREVE-SECAO-CATEGORIA.
108700*
108800     PERFORM P522-ESCREVE-LINHA-SORT  THRU P522-FIM
108900         UNTIL FLAG-FIM-SORT
109000             OR SD-ORDEM-CATEGORIA NOT = WS-IX-CATEGORIA-SAIDA.
109100     WRITE FD-REG-SCMO0600 FROM SPACES.
109200     ADD 1                             TO WS-QTD-LINHAS-ESCRITAS.
109300     ADD 1                             TO WS-IX-CATEGORIA-SAIDA.
109400*
109500 P520-FIM.
109600*
109700 P522-ESCREVE-LINHA-SORT.
109800*
109900     PERFORM P530-MONTA-LINHA-SAIDA    THRU P530-FIM.
110000     WRITE FD-REG-SCMO0600 FROM WS-LINHA-SAIDA.
110100     ADD 1                             TO WS-QTD-LINHAS-ESCRITAS.
110200     PERFORM P515-LE-PROXIMO-ORDENADO  THRU P515-FIM.
110300*
110400 P522-FIM.
110500*-----------------------------------------------------------------
110600* MONTAGEM DE UMA LINHA DE SAIDA A PARTIR DO REGISTRO CATEGORIZA
110700* DO - CELULA SEM VALOR SAI COMO "null", CONFORME PEDIDO DA
110800* AUDITORIA DE COMPRAS (VIDE HISTORICO 11/11/2003).
110900*-----------------------------------------------------------------
111000 P530-MONTA-LINHA-SAIDA.
111100*
111200     MOVE SPACES                       TO WS-LINHA-SAIDA.
111300     MOVE 1                            TO WS-POS-ESCRITA.
111400     MOVE 1                            TO WS-IX-SAIDA.
111500     PERFORM P532-ESCREVE-CELULA-SAIDA THRU P532-FIM
111600         UNTIL WS-IX-SAIDA > SD-QTD-COLUNAS.
111700*
111800 P530-FIM.
111900*
112000 P532-ESCREVE-CELULA-SAIDA.
112100*
112200     IF WS-IX-SAIDA > 1
112300         STRING ", " DELIMITED BY SIZE
112400             INTO WS-LINHA-SAIDA-TEXTO
112500             WITH POINTER WS-POS-ESCRITA
112600         END-STRING
112700     END-IF.
112800     PERFORM P534-DETERMINA-VALOR-CELULA THRU P534-FIM.
112900     IF WS-TAM-CELULA > ZERO
113000         STRING WS-CELULA-ATUAL(1:WS-TAM-CELULA) DELIMITED BY SIZE
113100             INTO WS-LINHA-SAIDA-TEXTO
113200             WITH POINTER WS-POS-ESCRITA
113300         END-STRING
113400     END-IF.
113500     ADD 1                             TO WS-IX-SAIDA.
113600*
113700 P532-FIM.
113800*
113900 P534-DETERMINA-VALOR-CELULA.
114000*
114100     MOVE SD-VALOR(WS-IX-SAIDA)        TO WS-CELULA-ATUAL.
114200     IF WS-CELULA-ATUAL = SPACES
114300         MOVE "null"                   TO WS-CELULA-ATUAL
114400     END-IF.
114500     PERFORM P536-CALCULA-TAM-CELULA   THRU P536-FIM.
114600*
114700 P534-FIM.
114800*
114900 P536-CALCULA-TAM-CELULA.
115000*
115100     MOVE 40                           TO WS-TAM-CELULA.
115200     PERFORM P538-RECUA-CELULA         THRU P538-FIM
115300         UNTIL WS-TAM-CELULA = ZERO
115400             OR WS-CELULA-ATUAL(WS-TAM-CELULA:1) NOT = SPACE.
115500*
115600 P536-FIM.
115700*
115800 P538-RECUA-CELULA.
115900*
116000     SUBTRACT 1                        FROM WS-TAM-CELULA.
116100*
116200 P538-FIM.
116300*-----------------------------------------------------------------
116400* ENCERRAMENTO DO PROGRAMA - FECHA OS ARQUIVOS QUE PORVENTURA
116500* AINDA ESTIVEREM ABERTOS E DEVOLVE O CONTROLE AO SISTEMA.
116600*-----------------------------------------------------------------
116700 P900-FIM.
116800*
116900     DISPLAY "SCMP0600 - PROCESSADO EM......: " WS-DATA-EDITADA.
117000     DISPLAY "SCMP0600 - LINHAS LIDAS.......: "
117100             WS-QTD-LINHAS-LIDAS.
117200     DISPLAY "SCMP0600 - LINHAS ESCRITAS.....: "
117300             WS-QTD-LINHAS-ESCRITAS.
117400     MOVE "FIM DO PROCESSAMENTO SCMP0600"  TO LK-MENSAGEM.
117500     GOBACK.
117600*-----------------------------------------------------------------
117700 END PROGRAM SCMP0600.
