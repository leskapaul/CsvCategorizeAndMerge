000100*****************************************************************
000200* Author: J. B. SILVA
000300* Date: 14/09/1988
000400* Purpose: TESTE DE PADRAO DE COLUNA PARA CATEGORIZACAO DE COMPRAS
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    SCMP0910.
000800 AUTHOR.        J. B. SILVA.
000900 INSTALLATION.  CENTRAL DE COMPRAS MERCADO LTDA - CPD.
001000 DATE-WRITTEN.  14/09/1988.
001100 DATE-COMPILED.
001200 SECURITY.      NAO CONFIDENCIAL.
001300*-----------------------------------------------------------------
001400* HISTORICO DE MANUTENCAO
001500* DATA       PROGRAMADOR  DESCRICAO
001600* ---------- ------------ -----------------------------------
001700* 14/09/1988 J.SILVA      CRIACAO - MODULO GENERICO DE TESTE
001800*                          DE MASCARA (SUBSTITUTO SIMPLIFICADO
001900*                          DE EXPRESSAO REGULAR, POIS O COBOL
002000*                          DESTA INSTALACAO NAO POSSUI MOTOR
002100*                          DE REGEX EMBUTIDO).
002200* 20/02/1989 J.SILVA      AJUSTE NO TRATAMENTO DE PADRAO SO COM
002300*                          O CURINGA "*" (CASA QUALQUER VALOR).
002400* 03/06/1991 M.COSTA      INCLUSAO DE CONVERSAO PARA MAIUSCULAS
002500*                          ANTES DO TESTE (REGRA E SEM DISTIN-
002600*                          CAO ENTRE MAIUSCULAS E MINUSCULAS).
002700* 11/11/1993 M.COSTA      CORRECAO NO CALCULO DO TAMANHO
002800*                          EFETIVO DO VALOR E DO PADRAO.
002900* 30/04/1996 R.ALVES      REVISAO GERAL DE COMENTARIOS.
003000* 17/08/1998 R.ALVES      REVISAO PARA VIRADA DO ANO 2000 - SEM
003100*                          CAMPOS DE DATA NESTE MODULO, NADA A
003200*                          ALTERAR. REGISTRADO PARA AUDITORIA.
003300* 05/01/1999 R.ALVES      TESTE DE VIRADA CONCLUIDO. SEM PEND.
003400* 22/05/2001 M.COSTA      AJUSTE NO CASO DE PADRAO COM CURINGA
003500*                          NO INICIO E NO FIM AO MESMO TEMPO.
003600* 08/10/2004 A.RAFFUL     PEQUENOS AJUSTES DE NOMENCLATURA PARA
003700*                          PADRONIZAR COM OS DEMAIS MODULOS.
003800* 19/11/2023 A.RAFFUL     RS-0187: MODULO PASSA A SER CHAMADO
003900*                          TAMBEM PELO NOVO LOTE DE CONSOLIDA-
004000*                          CAO DE EXTRATOS CSV (SCMP0600), QUE
004100*                          USA O RESULTADO PARA CATEGORIZAR AS
004200*                          LINHAS DE COMPRA POR FORNECEDOR.
004300* 14/03/2024 A.RAFFUL     RS-0203: INCLUIDO PARAGRAFO MAIN-PRO-
004400*                          CEDURE COMO PONTO UNICO DE ENTRADA -
004500*                          O MODULO ESTAVA CAINDO DIRETO EM
004600*                          P100 E EXECUTANDO TODOS OS PARAGRAFOS
004700*                          UMA PRIMEIRA VEZ SEM CONTROLE ANTES
004800*                          DO PERFORM CORRETO EM P900, O QUE
004900*                          PODIA ESTOURAR REFERENCIA POSICIONAL
005000*                          EM P415 QUANDO O CURINGA DE INICIO E
005100*                          FIM ESTAVAM AMBOS PRESENTES.
005200* 29/04/2024 A.RAFFUL     RS-0208: A AUDITORIA DE COMPRAS APON-
005300*                          TOU QUE O SUBCONJUNTO ANTIGO (LITERAL,
005400*                          PREFIXO*, *SUFIXO, *CONTEM*) NAO DA
005500*                          CONTA DE VARIAS REGRAS DE FORNECEDOR
005600*                          QUE PRECISAM DE CORINGA NO MEIO DO
005700*                          PADRAO, DE UMA POSICAO DE UM SO CARAC-
005800*                          TERE QUALQUER, DE FAIXA DE CARACTERES
005900*                          (EX.: NOTA FISCAL COMECANDO POR UM
006000*                          DIGITO) OU DE MAIS DE UM PADRAO NA
006100*                          MESMA REGRA. MOTOR DE CASAMENTO REES-
006200*                          CRITO PARA UM SUBCONJUNTO MAIS AMPLO:
006300*                          "*" (0 OU MAIS CARACTERES, EM QUALQUER
006400*                          POSICAO E MAIS DE UMA VEZ NO PADRAO),
006500*                          "." (EXATAMENTE 1 CARACTERE QUALQUER),
006600*                          "[...]"/"[^...]" (1 CARACTERE DE UMA
006700*                          LISTA/FAIXA, OU FORA DELA), E "|" SEPA-
006800*                          RANDO 2 OU MAIS PADROES ALTERNATIVOS
006900*                          NA MESMA REGRA (CASA SE QUALQUER RAMO
007000*                          CASAR). QUANTIFICADORES (+, ?, {N,M}),
007100*                          GRUPOS DE CAPTURA E SEQUENCIAS DE ESCA-
007200*                          PE CONTINUAM FORA DO ESCOPO - NAO HA
007300*                          MOTOR DE REGEX NESTA INSTALACAO E ESSAS
007400*                          FORMAS NAO APARECEM NAS REGRAS DE CATE-
007500*                          GORIA HOJE CADASTRADAS NO CTLORG; SE
007600*                          SURGIR NECESSIDADE, TRATAR EM MANUTEN-
007700*                          CAO FUTURA.
007800*-----------------------------------------------------------------
007900 DATA DIVISION.
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE SECTION.
008200*-----------------------------------------------------------------
008300* NAO HA MOTOR DE EXPRESSAO REGULAR DISPONIVEL NESTA INSTALACAO.
008400* ESTE MODULO TESTA UM SUBCONJUNTO PRATICO, SUFICIENTE PARA AS
008500* REGRAS DE CATEGORIZACAO DE FORNECEDOR/PRODUTO USADAS PELO LOTE
008600* SCMP0600: VALOR LITERAL EXATO, "." (1 CARACTERE QUALQUER),
008700* "[...]"/"[^...]" (1 CARACTERE DE UMA LISTA OU FAIXA, OU FORA
008800* DELA), "*" (0 OU MAIS CARACTERES, EM QUALQUER POSICAO E MAIS
008900* DE UMA VEZ NO MESMO PADRAO) E "|" SEPARANDO 2 OU MAIS PADROES
009000* ALTERNATIVOS NA MESMA REGRA (CASA SE QUALQUER RAMO CASAR). UM
009100* PADRAO EM BRANCO OU IGUAL A "*" CASA QUALQUER VALOR, INCLUSIVE
009200* VAZIO. NAO HA SUPORTE A QUANTIFICADOR (+, ?, {N,M}), GRUPO DE
009300* CAPTURA OU SEQUENCIA DE ESCAPE - VER HISTORICO RS-0208.
009400*-----------------------------------------------------------------
009500 01  WS-AREA-DE-TRABALHO.
009600     05  WS-VALOR-MAIUSC        PIC X(040).
009700     05  WS-VALOR-EM-BYTES REDEFINES WS-VALOR-MAIUSC.
009800         10  WS-VALOR-BYTE OCCURS 40 PIC X(001).
009900     05  WS-PADRAO-MAIUSC       PIC X(080).
010000     05  WS-TAM-VALOR           PIC 9(002) COMP.
010100     05  WS-TAM-PADRAO          PIC 9(002) COMP.
010200     05  WS-VP                  PIC 9(002) COMP.
010300     05  WS-PP                  PIC 9(002) COMP.
010400     05  WS-IX-FONTE            PIC 9(002) COMP.
010500     05  WS-STAR-PP             PIC 9(002) COMP.
010600     05  WS-STAR-VP             PIC 9(002) COMP.
010700     05  WS-ULTIMA-POSICAO      PIC 9(002) COMP.
010800     05  FILLER                 PIC X(010).
010900*
011000 01  WS-RAMO-DE-TRABALHO.
011100     05  WS-TEXTO-RAMO-ATUAL    PIC X(080).
011200     05  WS-RAMO-EM-BYTES REDEFINES WS-TEXTO-RAMO-ATUAL.
011300         10  WS-RAMO-BYTE-ATUAL OCCURS 80 PIC X(001).
011400     05  WS-TAM-RAMO-ATUAL      PIC 9(002) COMP.
011500     05  FILLER                 PIC X(010).
011600*
011700 01  WS-RAMOS-DO-PADRAO.
011800     05  WS-QTD-RAMO            PIC 9(002) COMP.
011900     05  WS-IX-RAMO             PIC 9(002) COMP.
012000     05  WS-TABELA-RAMO OCCURS 10 TIMES.
012100         10  WS-TEXTO-RAMO      PIC X(080).
012200         10  WS-TEXTO-RAMO-R REDEFINES WS-TEXTO-RAMO.
012300             15  WS-RAMO-BYTE   OCCURS 80 PIC X(001).
012400         10  WS-TAM-RAMO        PIC 9(002) COMP.
012500     05  FILLER                 PIC X(010).
012600*
012700 01  WS-TABELA-ATOMO-GRUPO.
012800     05  WS-QTD-ATOMO           PIC 9(002) COMP.
012900     05  WS-ATOMO-ENTRADA OCCURS 80 TIMES.
013000         10  WS-TIPO-ATOMO      PIC X(001).
013100         10  WS-NEGADA-ATOMO    PIC X(001).
013200         10  WS-CHAR-ATOMO      PIC X(001).
013300         10  WS-CLASSE-ATOMO    PIC X(020).
013400         10  WS-CLASSE-ATOMO-R REDEFINES WS-CLASSE-ATOMO.
013500             15  WS-CLASSE-BYTE OCCURS 20 PIC X(001).
013600     05  FILLER                 PIC X(010).
013700*
013800 01  WS-CLASSE-DE-TRABALHO.
013900     05  WS-TAM-CLASSE-MONTADA  PIC 9(002) COMP.
014000     05  WS-TAM-CLASSE          PIC 9(002) COMP.
014100     05  WS-IX-CLASSE           PIC 9(002) COMP.
014200     05  WS-IX-CLASSE-PROX      PIC 9(002) COMP.
014300     05  WS-IX-CLASSE-FIM       PIC 9(002) COMP.
014400     05  FILLER                 PIC X(010).
014500*
014600 01  WS-INDICADORES.
014700     05  WS-CASOU-PADRAO        PIC X(001) VALUE "N".
014800         88  CASOU              VALUE "S".
014900     05  WS-CASOU-RAMO          PIC X(001) VALUE "N".
015000         88  RAMO-CASOU         VALUE "S".
015100     05  WS-FLAG-CONTINUA       PIC X(001) VALUE "S".
015200         88  CONTINUA-LACO      VALUE "S".
015300     05  WS-FLAG-ATOMO-CASOU    PIC X(001) VALUE "N".
015400         88  ATOMO-CASOU        VALUE "S".
015500     05  FILLER                 PIC X(010).
015600*-----------------------------------------------------------------
015700 LINKAGE SECTION.
015800*-----------------------------------------------------------------
015900 01  LKS-PARAMETRO.
016000     05  LKS-VALOR-COLUNA       PIC X(040).
016100     05  LKS-PADRAO-CATEGORIA   PIC X(080).
016200     05  LKS-RETORNO            PIC 9(001).
016300 01  LKS-PARAMETRO-R REDEFINES LKS-PARAMETRO.
016400     05  LKS-AREA-COMPLETA      PIC X(121).
016500*-----------------------------------------------------------------
016600* LKS-VALOR-COLUNA     = VALOR JA TRIMADO DA COLUNA NORMALIZADA
016700* LKS-PADRAO-CATEGORIA = PADRAO CONFIGURADO NA REGRA DE CATEGORIA
016800* LKS-RETORNO = 0 - O VALOR CASA COM O PADRAO INFORMADO
016900* LKS-RETORNO = 1 - O VALOR NAO CASA COM O PADRAO INFORMADO
017000*-----------------------------------------------------------------
017100 PROCEDURE DIVISION USING LKS-PARAMETRO.
017200*-----------------------------------------------------------------
017300 MAIN-PROCEDURE.
017400*
017500     PERFORM P100-INICIALIZA       THRU P100-FIM.
017600     PERFORM P200-CALCULA-TAMANHOS THRU P200-FIM.
017700     PERFORM P300-SEPARA-RAMOS-PADRAO THRU P300-FIM.
017800     PERFORM P400-TESTA-RAMOS-PADRAO  THRU P400-FIM.
017900*
018000     IF CASOU
018100         MOVE 0                     TO LKS-RETORNO
018200     ELSE
018300         MOVE 1                     TO LKS-RETORNO
018400     END-IF.
018500*
018600     GOBACK.
018700*-----------------------------------------------------------------
018800 P100-INICIALIZA.
018900*
019000     MOVE LKS-VALOR-COLUNA      TO WS-VALOR-MAIUSC.
019100     MOVE LKS-PADRAO-CATEGORIA  TO WS-PADRAO-MAIUSC.
019200*
019300     INSPECT WS-VALOR-MAIUSC
019400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
019500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019600     INSPECT WS-PADRAO-MAIUSC
019700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
019800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019900*
020000     MOVE "N"                   TO WS-CASOU-PADRAO.
020100*
020200 P100-FIM.
020300*
020400 P200-CALCULA-TAMANHOS.
020500*
020600     MOVE 40                    TO WS-ULTIMA-POSICAO.
020700     PERFORM P205-RECUA-VALOR   THRU P205-FIM
020800         UNTIL WS-ULTIMA-POSICAO = ZERO
020900         OR WS-VALOR-MAIUSC(WS-ULTIMA-POSICAO:1) NOT = SPACE.
021000     MOVE WS-ULTIMA-POSICAO     TO WS-TAM-VALOR.
021100*
021200     MOVE 80                    TO WS-ULTIMA-POSICAO.
021300     PERFORM P206-RECUA-PADRAO  THRU P206-FIM
021400         UNTIL WS-ULTIMA-POSICAO = ZERO
021500         OR WS-PADRAO-MAIUSC(WS-ULTIMA-POSICAO:1) NOT = SPACE.
021600     MOVE WS-ULTIMA-POSICAO     TO WS-TAM-PADRAO.
021700*
021800 P200-FIM.
021900*
022000 P205-RECUA-VALOR.
022100*
022200     SUBTRACT 1                 FROM WS-ULTIMA-POSICAO.
022300*
022400 P205-FIM.
022500*
022600 P206-RECUA-PADRAO.
022700*
022800     SUBTRACT 1                 FROM WS-ULTIMA-POSICAO.
022900*
023000 P206-FIM.
023100*
023200 P300-SEPARA-RAMOS-PADRAO.
023300*
023400* PADRAO PODE TRAZER MAIS DE UMA OPCAO SEPARADA POR "|" - CADA
023500* RAMO E TESTADO ISOLADAMENTE, NA ORDEM EM QUE FOI DIGITADO NO
023600* CTLORG; A REGRA CASA SE QUALQUER RAMO CASAR.
023700*
023800     MOVE 1                         TO WS-QTD-RAMO.
023900     MOVE SPACES                    TO WS-TEXTO-RAMO(1).
024000     MOVE 0                         TO WS-TAM-RAMO(1).
024100     IF WS-TAM-PADRAO > ZERO
024200         MOVE 1                     TO WS-IX-FONTE
024300         PERFORM P310-PROCESSA-BYTE-RAMO THRU P310-FIM
024400             UNTIL WS-IX-FONTE > WS-TAM-PADRAO
024500     END-IF.
024600*
024700 P300-FIM.
024800*
024900 P310-PROCESSA-BYTE-RAMO.
025000*
025100* NO MAXIMO 10 RAMOS POR REGRA (TABELA FIXA) - "|" A MAIS QUE O
025200* LIMITE FICA GRAVADO NO TEXTO DO ULTIMO RAMO, NAO ESTOURA A
025300* TABELA. NAO SE ESPERA CHEGAR NESSE LIMITE NAS REGRAS DE COMPRA.
025400*
025500     IF WS-PADRAO-MAIUSC(WS-IX-FONTE:1) = "|"
025600             AND WS-QTD-RAMO < 10
025700         ADD 1                      TO WS-QTD-RAMO
025800         MOVE SPACES                TO WS-TEXTO-RAMO(WS-QTD-RAMO)
025900         MOVE 0                     TO WS-TAM-RAMO(WS-QTD-RAMO)
026000     ELSE
026100         ADD 1                      TO WS-TAM-RAMO(WS-QTD-RAMO)
026200         MOVE WS-PADRAO-MAIUSC(WS-IX-FONTE:1)
026300             TO WS-RAMO-BYTE(WS-QTD-RAMO WS-TAM-RAMO(WS-QTD-RAMO))
026400     END-IF.
026500     ADD 1                          TO WS-IX-FONTE.
026600*
026700 P310-FIM.
026800*
026900 P400-TESTA-RAMOS-PADRAO.
027000*
027100     MOVE "N"                       TO WS-CASOU-PADRAO.
027200     MOVE 1                         TO WS-IX-RAMO.
027300     PERFORM P405-TESTA-UM-RAMO THRU P405-FIM
027400         UNTIL WS-IX-RAMO > WS-QTD-RAMO
027500         OR CASOU.
027600*
027700 P400-FIM.
027800*
027900 P405-TESTA-UM-RAMO.
028000*
028100     MOVE WS-TEXTO-RAMO(WS-IX-RAMO) TO WS-TEXTO-RAMO-ATUAL.
028200     MOVE WS-TAM-RAMO(WS-IX-RAMO)   TO WS-TAM-RAMO-ATUAL.
028300     PERFORM P410-MONTA-ATOMOS-RAMO THRU P410-FIM.
028400     PERFORM P450-CASA-PADRAO-RAMO  THRU P450-FIM.
028500     IF RAMO-CASOU
028600         SET CASOU                  TO TRUE
028700     END-IF.
028800     ADD 1                          TO WS-IX-RAMO.
028900*
029000 P405-FIM.
029100*-----------------------------------------------------------------
029200* MONTAGEM DA TABELA DE ATOMOS DO RAMO - CADA POSICAO DO PADRAO
029300* VIRA UM ATOMO: LITERAL (L), QUALQUER CARACTERE (Q), CLASSE DE
029400* CARACTERES (C, COM WS-NEGADA-ATOMO = "S" SE FOR "[^...]") OU
029500* CORINGA (*). ISSO PERMITE TESTAR O VALOR CONTRA O PADRAO SEM
029600* DEPENDER DE UMA UNICA POSICAO FIXA DE CORINGA NO INICIO/FIM.
029700*-----------------------------------------------------------------
029800 P410-MONTA-ATOMOS-RAMO.
029900*
030000     MOVE 0                         TO WS-QTD-ATOMO.
030100     IF WS-TAM-RAMO-ATUAL > ZERO
030200         MOVE 1                     TO WS-IX-FONTE
030300         PERFORM P412-PROCESSA-CARACTERE THRU P412-FIM
030400             UNTIL WS-IX-FONTE > WS-TAM-RAMO-ATUAL
030500     END-IF.
030600*
030700 P410-FIM.
030800*
030900 P412-PROCESSA-CARACTERE.
031000*
031100     EVALUATE WS-RAMO-BYTE-ATUAL(WS-IX-FONTE)
031200         WHEN "*"
031300             ADD 1                  TO WS-QTD-ATOMO
031400             MOVE "*"               TO WS-TIPO-ATOMO(WS-QTD-ATOMO)
031500             ADD 1                  TO WS-IX-FONTE
031600         WHEN "."
031700             ADD 1                  TO WS-QTD-ATOMO
031800             MOVE "Q"               TO WS-TIPO-ATOMO(WS-QTD-ATOMO)
031900             ADD 1                  TO WS-IX-FONTE
032000         WHEN "["
032100             PERFORM P414-MONTA-CLASSE THRU P414-FIM
032200         WHEN OTHER
032300             ADD 1                  TO WS-QTD-ATOMO
032400             MOVE "L"               TO WS-TIPO-ATOMO(WS-QTD-ATOMO)
032500             MOVE WS-RAMO-BYTE-ATUAL(WS-IX-FONTE)
032600                                    TO WS-CHAR-ATOMO(WS-QTD-ATOMO)
032700             ADD 1                  TO WS-IX-FONTE
032800     END-EVALUATE.
032900*
033000 P412-FIM.
033100*
033200 P414-MONTA-CLASSE.
033300*
033400     ADD 1                          TO WS-QTD-ATOMO.
033500     MOVE "C"                       TO WS-TIPO-ATOMO(WS-QTD-ATOMO).
033600     MOVE "N"                       TO WS-NEGADA-ATOMO(WS-QTD-ATOMO).
033700     MOVE SPACES                    TO WS-CLASSE-ATOMO(WS-QTD-ATOMO).
033800     MOVE 0                         TO WS-TAM-CLASSE-MONTADA.
033900     ADD 1                          TO WS-IX-FONTE.
034000     IF WS-IX-FONTE <= WS-TAM-RAMO-ATUAL
034100             AND WS-RAMO-BYTE-ATUAL(WS-IX-FONTE) = "^"
034200         MOVE "S"               TO WS-NEGADA-ATOMO(WS-QTD-ATOMO)
034300         ADD 1                  TO WS-IX-FONTE
034400     END-IF.
034500     PERFORM P416-COPIA-CORPO-CLASSE THRU P416-FIM
034600         UNTIL WS-IX-FONTE > WS-TAM-RAMO-ATUAL
034700         OR WS-RAMO-BYTE-ATUAL(WS-IX-FONTE) = "]".
034800     IF WS-IX-FONTE <= WS-TAM-RAMO-ATUAL
034900         ADD 1                      TO WS-IX-FONTE
035000     END-IF.
035100*
035200 P414-FIM.
035300*
035400 P416-COPIA-CORPO-CLASSE.
035500*
035600* CORPO DA CLASSE LIMITADO A 20 CARACTERES (TABELA FIXA) - MAIS
035700* QUE SUFICIENTE PARA AS FAIXAS/LISTAS USADAS NAS REGRAS DE
035800* CATEGORIA; EXCEDENTE E DESCARTADO SEM ESTOURAR A TABELA.
035900*
036000     IF WS-TAM-CLASSE-MONTADA < 20
036100         ADD 1                      TO WS-TAM-CLASSE-MONTADA
036200         MOVE WS-RAMO-BYTE-ATUAL(WS-IX-FONTE)
036300             TO WS-CLASSE-BYTE(WS-QTD-ATOMO WS-TAM-CLASSE-MONTADA)
036400     END-IF.
036500     ADD 1                          TO WS-IX-FONTE.
036600*
036700 P416-FIM.
036800*-----------------------------------------------------------------
036900* CASAMENTO PROPRIAMENTE DITO - PERCORRE O VALOR (WS-VP) E A
037000* TABELA DE ATOMOS (WS-PP) EM PARALELO; QUANDO UM "*" E ENCON-
037100* TRADO, GRAVA A POSICAO EM WS-STAR-PP/WS-STAR-VP PARA PODER
037200* VOLTAR E TESTAR "MAIS UM CARACTERE CONSUMIDO PELO CORINGA" SE
037300* O RESTO DO PADRAO NAO CASAR NA TENTATIVA ATUAL.
037400*-----------------------------------------------------------------
037500 P450-CASA-PADRAO-RAMO.
037600*
037700     MOVE 1                         TO WS-VP.
037800     MOVE 1                         TO WS-PP.
037900     MOVE 0                         TO WS-STAR-PP.
038000     MOVE 0                         TO WS-STAR-VP.
038100     MOVE "S"                       TO WS-FLAG-CONTINUA.
038200     PERFORM P452-PASSO-CASAMENTO THRU P452-FIM
038300         UNTIL WS-VP > WS-TAM-VALOR
038400         OR NOT CONTINUA-LACO.
038500     IF CONTINUA-LACO
038600         PERFORM P456-CONSOME-ESTRELAS THRU P456-FIM
038700             UNTIL WS-PP > WS-QTD-ATOMO
038800             OR WS-TIPO-ATOMO(WS-PP) NOT = "*"
038900         IF WS-PP > WS-QTD-ATOMO
039000             SET RAMO-CASOU         TO TRUE
039100         ELSE
039200             MOVE "N"               TO WS-CASOU-RAMO
039300         END-IF
039400     ELSE
039500         MOVE "N"                   TO WS-CASOU-RAMO
039600     END-IF.
039700*
039800 P450-FIM.
039900*
040000 P452-PASSO-CASAMENTO.
040100*
040200     EVALUATE TRUE
040300         WHEN WS-PP <= WS-QTD-ATOMO
040400                 AND WS-TIPO-ATOMO(WS-PP) = "*"
040500             MOVE WS-PP             TO WS-STAR-PP
040600             MOVE WS-VP             TO WS-STAR-VP
040700             ADD 1                  TO WS-PP
040800         WHEN WS-PP <= WS-QTD-ATOMO
040900             PERFORM P458-TESTA-ATOMO THRU P458-FIM
041000             IF ATOMO-CASOU
041100                 ADD 1              TO WS-VP
041200                 ADD 1              TO WS-PP
041300             ELSE
041400                 IF WS-STAR-PP > ZERO
041500                     ADD 1          TO WS-STAR-VP
041600                     MOVE WS-STAR-VP TO WS-VP
041700                     COMPUTE WS-PP = WS-STAR-PP + 1
041800                 ELSE
041900                     MOVE "N"       TO WS-FLAG-CONTINUA
042000                 END-IF
042100             END-IF
042200         WHEN WS-STAR-PP > ZERO
042300             ADD 1                  TO WS-STAR-VP
042400             MOVE WS-STAR-VP        TO WS-VP
042500             COMPUTE WS-PP = WS-STAR-PP + 1
042600         WHEN OTHER
042700             MOVE "N"               TO WS-FLAG-CONTINUA
042800     END-EVALUATE.
042900*
043000 P452-FIM.
043100*
043200 P456-CONSOME-ESTRELAS.
043300*
043400     ADD 1                          TO WS-PP.
043500*
043600 P456-FIM.
043700*
043800 P458-TESTA-ATOMO.
043900*
044000     MOVE "N"                       TO WS-FLAG-ATOMO-CASOU.
044100     EVALUATE WS-TIPO-ATOMO(WS-PP)
044200         WHEN "L"
044300             IF WS-CHAR-ATOMO(WS-PP) = WS-VALOR-BYTE(WS-VP)
044400                 SET ATOMO-CASOU    TO TRUE
044500             END-IF
044600         WHEN "Q"
044700             SET ATOMO-CASOU        TO TRUE
044800         WHEN "C"
044900             PERFORM P459-TESTA-CLASSE THRU P459-FIM
045000     END-EVALUATE.
045100*
045200 P458-FIM.
045300*
045400 P459-TESTA-CLASSE.
045500*
045600     MOVE 20                        TO WS-ULTIMA-POSICAO.
045700     PERFORM P462-RECUA-CLASSE THRU P462-FIM
045800         UNTIL WS-ULTIMA-POSICAO = ZERO
045900         OR WS-CLASSE-BYTE(WS-PP WS-ULTIMA-POSICAO) NOT = SPACE.
046000     MOVE WS-ULTIMA-POSICAO         TO WS-TAM-CLASSE.
046100     MOVE 1                         TO WS-IX-CLASSE.
046200     MOVE "N"                       TO WS-FLAG-ATOMO-CASOU.
046300     PERFORM P464-TESTA-POSICAO-CLASSE THRU P464-FIM
046400         UNTIL WS-IX-CLASSE > WS-TAM-CLASSE
046500         OR ATOMO-CASOU.
046600     IF WS-NEGADA-ATOMO(WS-PP) = "S"
046700         IF ATOMO-CASOU
046800             MOVE "N"               TO WS-FLAG-ATOMO-CASOU
046900         ELSE
047000             MOVE "S"               TO WS-FLAG-ATOMO-CASOU
047100         END-IF
047200     END-IF.
047300*
047400 P459-FIM.
047500*
047600 P462-RECUA-CLASSE.
047700*
047800     SUBTRACT 1                     FROM WS-ULTIMA-POSICAO.
047900*
048000 P462-FIM.
048100*
048200 P464-TESTA-POSICAO-CLASSE.
048300*
048400     COMPUTE WS-IX-CLASSE-PROX = WS-IX-CLASSE + 1.
048500     COMPUTE WS-IX-CLASSE-FIM  = WS-IX-CLASSE + 2.
048600     IF WS-IX-CLASSE-PROX <= WS-TAM-CLASSE
048700             AND WS-CLASSE-BYTE(WS-PP WS-IX-CLASSE-PROX) = "-"
048800             AND WS-IX-CLASSE-FIM <= WS-TAM-CLASSE
048900         IF WS-VALOR-BYTE(WS-VP) >=
049000                 WS-CLASSE-BYTE(WS-PP WS-IX-CLASSE)
049100             AND WS-VALOR-BYTE(WS-VP) <=
049200                 WS-CLASSE-BYTE(WS-PP WS-IX-CLASSE-FIM)
049300             SET ATOMO-CASOU        TO TRUE
049400         END-IF
049500         MOVE WS-IX-CLASSE-FIM      TO WS-IX-CLASSE
049600         ADD 1                      TO WS-IX-CLASSE
049700     ELSE
049800         IF WS-VALOR-BYTE(WS-VP) = WS-CLASSE-BYTE(WS-PP WS-IX-CLASSE)
049900             SET ATOMO-CASOU        TO TRUE
050000         END-IF
050100         ADD 1                      TO WS-IX-CLASSE
050200     END-IF.
050300*
050400 P464-FIM.
050500*
050600 P900-FIM.
050700*
050800 END PROGRAM SCMP0910.
